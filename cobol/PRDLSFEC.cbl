000100******************************************************************
000200*
000300* PRDLSFEC.
000400*
000500* MERIDIAN RETAIL SYSTEMS INC.
000600*
000700* PRODUCT CATALOG LISTING.  READS THE PRODUCT MASTER FILE
000800* FRONT TO BACK AND LISTS EVERY RECORD ON IT - NO SELECTION,
000900* NO KEY.  AN EMPTY CATALOG IS NOT AN ERROR, IT JUST PRINTS A
001000* ZERO-COUNT TRAILER.  SAME SHAPE AS THE OLD INSUMFEC BROWSE.
001100*
001200******************************************************************
001300*                    C H A N G E   L O G
001400******************************************************************
001500* 10/05/90  DWM   RQ4441   ORIGINAL PROGRAM.
001600* 01/18/99  JKC   RQ7710   Y2K - REVIEWED, NO DATE FIELDS ARE
001700*                          COMPARED OR WINDOWED IN THIS PROGRAM.
001800******************************************************************
001900*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    PRDLSFEC.
002200 AUTHOR.        D. WALLING.
002300 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
002400 DATE-WRITTEN.  10/05/1990.
002500 DATE-COMPILED.
002600 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH ONLY.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-370.
003100 OBJECT-COMPUTER.  IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PRD-MASTER-FILE ASSIGN TO PRDMSTR
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-MSTFILE-SW.
004000     SELECT RPT-FILE ASSIGN TO PRDRPT
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-RPTFILE-SW.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  PRD-MASTER-FILE
004800     RECORDING MODE IS F
004900     LABEL RECORDS ARE STANDARD.
005000     COPY PRDRECFC.
005100*
005200 FD  RPT-FILE
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 01  RPT-LINE                       PIC X(132).
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FILE-STATUS-SWITCHES.
006000     05  WS-MSTFILE-SW               PIC X(02) VALUE '00'.
006100         88  WS-MSTFILE-SUCCESS              VALUE '00'.
006200         88  WS-MSTFILE-EOF                  VALUE '10'.
006300     05  WS-RPTFILE-SW               PIC X(02) VALUE '00'.
006400         88  WS-RPTFILE-SUCCESS              VALUE '00'.
006500*
006600 01  WS-MST-EOF-SW                   PIC X(01) VALUE 'N'.
006700     88  WS-MST-EOF-NO                       VALUE 'N'.
006800     88  WS-MST-EOF-YES                      VALUE 'Y'.
006900*
007000 77  WS-LIST-COUNT                   PIC S9(07) COMP-3 VALUE 0.
007100 77  WS-NBR                          PIC 9(01) COMP VALUE 0.
007200*
007300 01  WS-DETAIL-LINE.
007400     05  WS-DTL-PRODID               PIC ZZZZZZZZ9.
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600     05  WS-DTL-NAME                 PIC X(40).
007700     05  FILLER                      PIC X(02) VALUE SPACES.
007800     05  WS-DTL-PRICE                PIC ZZZZZZZZ9.99.
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000     05  WS-DTL-STOCK                PIC ZZZZZZ9.
008100     05  FILLER                      PIC X(02) VALUE SPACES.
008200     05  WS-DTL-STAMP                PIC X(14).
008300     05  FILLER                      PIC X(42).
008400*
008500 01  WS-TRAILER-LINE.
008600     05  WS-TRL-LABEL                PIC X(30).
008700     05  WS-TRL-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
008800     05  FILLER                      PIC X(91).
008900 01  WS-TRAILER-LINE-MSG REDEFINES WS-TRAILER-LINE.
009000     05  WS-TRL-MESSAGE              PIC X(60).
009100     05  FILLER                      PIC X(72).
009200*
009300 PROCEDURE DIVISION.
009400*
009500 000-MAIN-PARA.
009600     PERFORM 010-OPEN-FILES THRU 010-EXIT.
009700     PERFORM 1000-LIST-PRODUCT-MASTER THRU 1000-EXIT.
009800     PERFORM 2000-PRINT-TRAILER THRU 2000-EXIT.
009900     DISPLAY 'PRDLSFEC - RUN COMPLETE'.
010000     STOP RUN.
010100*
010200 010-OPEN-FILES.
010300     OPEN INPUT PRD-MASTER-FILE.
010400     IF NOT WS-MSTFILE-SUCCESS
010500         DISPLAY 'PRDLSFEC - PRD-MASTER-FILE OPEN ERROR '
010600                 WS-MSTFILE-SW
010700         PERFORM 800-PROGRAM-FAILED
010800     END-IF.
010900     OPEN OUTPUT RPT-FILE.
011000     IF NOT WS-RPTFILE-SUCCESS
011100         DISPLAY 'PRDLSFEC - RPT-FILE OPEN ERROR '
011200                 WS-RPTFILE-SW
011300         PERFORM 800-PROGRAM-FAILED
011400     END-IF.
011500 010-EXIT.
011600     EXIT.
011700*
011800 1000-LIST-PRODUCT-MASTER.
011900     PERFORM 1100-READ-PRODUCT-MASTER THRU 1100-EXIT.
012000     PERFORM 1200-WRITE-DETAIL-LINE THRU 1200-EXIT
012100         UNTIL WS-MST-EOF-YES.
012200 1000-EXIT.
012300     EXIT.
012400*
012500 1100-READ-PRODUCT-MASTER.
012600     READ PRD-MASTER-FILE
012700         AT END
012800             MOVE 'Y' TO WS-MST-EOF-SW
012900     END-READ.
013000 1100-EXIT.
013100     EXIT.
013200*
013300 1200-WRITE-DETAIL-LINE.
013400     MOVE SPACES TO WS-DETAIL-LINE.
013500     MOVE PRD-ID TO WS-DTL-PRODID.
013600     MOVE PRD-NAME TO WS-DTL-NAME.
013700     MOVE PRD-PRICE TO WS-DTL-PRICE.
013800     MOVE PRD-STOCK TO WS-DTL-STOCK.
013900     MOVE PRD-CREATE-TIME-T TO WS-DTL-STAMP.
014000     WRITE RPT-LINE FROM WS-DETAIL-LINE.
014100     ADD 1 TO WS-LIST-COUNT.
014200     PERFORM 1100-READ-PRODUCT-MASTER THRU 1100-EXIT.
014300 1200-EXIT.
014400     EXIT.
014500*
014600 2000-PRINT-TRAILER.
014700     MOVE SPACES TO WS-TRAILER-LINE.
014800     MOVE 'TOTAL PRODUCTS LISTED' TO WS-TRL-LABEL.
014900     MOVE WS-LIST-COUNT TO WS-TRL-COUNT-VALUE.
015000     WRITE RPT-LINE FROM WS-TRAILER-LINE.
015100     IF WS-LIST-COUNT = ZERO
015200         MOVE SPACES TO WS-TRAILER-LINE-MSG
015300         MOVE 'CATALOG IS EMPTY - NO PRODUCTS ON FILE'
015400             TO WS-TRL-MESSAGE
015500         WRITE RPT-LINE FROM WS-TRAILER-LINE-MSG
015600     END-IF.
015700 2000-EXIT.
015800     EXIT.
015900*
016000 800-PROGRAM-FAILED.
016100     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
016200     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB '
016300             'SUMMARY'.
016400     COMPUTE WS-NBR = WS-NBR / WS-NBR.
016500 800-EXIT.
016600     EXIT.
