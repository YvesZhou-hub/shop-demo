000100******************************************************************
000200*
000300* ORDLKFEC.
000400*
000500* MERIDIAN RETAIL SYSTEMS INC.
000600*
000700* ORDER LOOKUP BY USER.  READS ONE REQUESTED USER ID FROM THE
000800* REQUEST FILE AND LISTS EVERY ORDER MASTER RECORD THAT
000900* BELONGS TO THAT USER.  NO INDEX EXISTS ON THE ORDER MASTER,
001000* SO THIS IS A STRAIGHT SEQUENTIAL SCAN OF THE WHOLE FILE, THE
001100* SAME AS INSUMFEC USED TO SCAN THE INVOICE FILE.
001200*
001300******************************************************************
001400*                    C H A N G E   L O G
001500******************************************************************
001600* 09/28/90  DWM   RQ4430   ORIGINAL PROGRAM.
001700* 11/02/91  RTO   RQ4863   ADDED THE NOT-FOUND TRAILER LINE -
001800*                          BEFORE THIS AN EMPTY RESULT PRINTED
001900*                          NOTHING AT ALL AND LOOKED LIKE A
002000*                          FAILED RUN.
002100* 01/18/99  JKC   RQ7710   Y2K - REVIEWED, NO DATE FIELDS ARE
002200*                          COMPARED OR WINDOWED IN THIS PROGRAM.
002300******************************************************************
002400*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    ORDLKFEC.
002700 AUTHOR.        D. WALLING.
002800 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
002900 DATE-WRITTEN.  09/28/1990.
003000 DATE-COMPILED.
003100 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH ONLY.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT REQ-FILE ASSIGN TO ORDREQ
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-REQFILE-SW.
004500     SELECT ORD-MASTER-FILE ASSIGN TO ORDMSTR
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-MSTFILE-SW.
004800     SELECT RPT-FILE ASSIGN TO ORDRPT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-RPTFILE-SW.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 FD  REQ-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  REQ-RECORD.
005900     05  REQ-USER-ID-X               PIC X(09).
006000     05  FILLER                      PIC X(21).
006100 01  REQ-RECORD-N REDEFINES REQ-RECORD.
006200     05  REQ-USER-ID                 PIC 9(09).
006300     05  FILLER                      PIC X(21).
006400*
006500 FD  ORD-MASTER-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800     COPY ORDRECFC.
006900*
007000 FD  RPT-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  RPT-LINE                       PIC X(132).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 01  WS-FILE-STATUS-SWITCHES.
007800     05  WS-REQFILE-SW               PIC X(02) VALUE '00'.
007900         88  WS-REQFILE-SUCCESS              VALUE '00'.
008000     05  WS-MSTFILE-SW               PIC X(02) VALUE '00'.
008100         88  WS-MSTFILE-SUCCESS              VALUE '00'.
008200         88  WS-MSTFILE-EOF                  VALUE '10'.
008300     05  WS-RPTFILE-SW               PIC X(02) VALUE '00'.
008400         88  WS-RPTFILE-SUCCESS              VALUE '00'.
008500*
008600 01  WS-MST-EOF-SW                   PIC X(01) VALUE 'N'.
008700     88  WS-MST-EOF-NO                       VALUE 'N'.
008800     88  WS-MST-EOF-YES                      VALUE 'Y'.
008900*
009000 01  WS-REQUEST-SW                   PIC X(01) VALUE 'N'.
009100     88  WS-REQUEST-IS-VALID                 VALUE 'Y'.
009200     88  WS-REQUEST-IS-INVALID               VALUE 'N'.
009300*
009400 77  WS-MATCH-COUNT                  PIC S9(07) COMP-3 VALUE 0.
009500 77  WS-SCAN-COUNT                   PIC S9(07) COMP-3 VALUE 0.
009600 77  WS-NBR                          PIC 9(01) COMP VALUE 0.
009700*
009800 01  WS-DETAIL-LINE.
009900     05  WS-DTL-ORDID                PIC ZZZZZZZZ9.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100     05  WS-DTL-USERID                PIC ZZZZZZZZ9.
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WS-DTL-PRODID                PIC ZZZZZZZZ9.
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  WS-DTL-QTY                  PIC ZZZZ9.
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  WS-DTL-AMOUNT               PIC ZZZZZZZZ9.99.
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900     05  WS-DTL-STAMP                PIC X(14).
011000     05  FILLER                      PIC X(64).
011100*
011200 01  WS-TRAILER-LINE.
011300     05  WS-TRL-LABEL                PIC X(30).
011400     05  WS-TRL-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
011500     05  FILLER                      PIC X(91).
011600 01  WS-TRAILER-LINE-MSG REDEFINES WS-TRAILER-LINE.
011700     05  WS-TRL-MESSAGE              PIC X(60).
011800     05  FILLER                      PIC X(72).
011900*
012000 PROCEDURE DIVISION.
012100*
012200 000-MAIN-PARA.
012300     PERFORM 010-OPEN-FILES THRU 010-EXIT.
012400     PERFORM 020-READ-REQUEST THRU 020-EXIT.
012500     PERFORM 1000-EDIT-REQUESTED-USER-ID THRU 1000-EXIT.
012600     IF WS-REQUEST-IS-VALID
012700         PERFORM 2000-SCAN-ORDER-MASTER THRU 2000-EXIT
012800     END-IF.
012900     PERFORM 3000-PRINT-TRAILER THRU 3000-EXIT.
013000     DISPLAY 'ORDLKFEC - RUN COMPLETE'.
013100     STOP RUN.
013200*
013300 010-OPEN-FILES.
013400     OPEN INPUT REQ-FILE.
013500     IF NOT WS-REQFILE-SUCCESS
013600         DISPLAY 'ORDLKFEC - REQ-FILE OPEN ERROR '
013700                 WS-REQFILE-SW
013800         PERFORM 800-PROGRAM-FAILED
013900     END-IF.
014000     OPEN INPUT ORD-MASTER-FILE.
014100     IF NOT WS-MSTFILE-SUCCESS
014200         DISPLAY 'ORDLKFEC - ORD-MASTER-FILE OPEN ERROR '
014300                 WS-MSTFILE-SW
014400         PERFORM 800-PROGRAM-FAILED
014500     END-IF.
014600     OPEN OUTPUT RPT-FILE.
014700     IF NOT WS-RPTFILE-SUCCESS
014800         DISPLAY 'ORDLKFEC - RPT-FILE OPEN ERROR '
014900                 WS-RPTFILE-SW
015000         PERFORM 800-PROGRAM-FAILED
015100     END-IF.
015200 010-EXIT.
015300     EXIT.
015400*
015500 020-READ-REQUEST.
015600     MOVE SPACES TO REQ-RECORD.
015700     READ REQ-FILE
015800         AT END
015900             MOVE SPACES TO REQ-RECORD
016000     END-READ.
016100 020-EXIT.
016200     EXIT.
016300*
016400*    RULE - A MISSING OR NON-POSITIVE USER ID FAILS THE
016500*    LOOKUP OUTRIGHT.  THE ORDER MASTER IS NEVER OPENED FOR
016600*    A SCAN WHEN THIS FAILS.
016700 1000-EDIT-REQUESTED-USER-ID.
016800     SET WS-REQUEST-IS-INVALID TO TRUE.
016900     IF REQ-USER-ID-X NOT = SPACES
017000         IF REQ-USER-ID > ZERO
017100             SET WS-REQUEST-IS-VALID TO TRUE
017200         END-IF
017300     END-IF.
017400 1000-EXIT.
017500     EXIT.
017600*
017700 2000-SCAN-ORDER-MASTER.
017800     PERFORM 2100-READ-ORDER-MASTER THRU 2100-EXIT.
017900     PERFORM 2200-COMPARE-AND-LIST THRU 2200-EXIT
018000         UNTIL WS-MST-EOF-YES.
018100 2000-EXIT.
018200     EXIT.
018300*
018400 2100-READ-ORDER-MASTER.
018500     READ ORD-MASTER-FILE
018600         AT END
018700             MOVE 'Y' TO WS-MST-EOF-SW
018800     END-READ.
018900 2100-EXIT.
019000     EXIT.
019100*
019200 2200-COMPARE-AND-LIST.
019300     ADD 1 TO WS-SCAN-COUNT.
019400     IF ORD-USER-ID = REQ-USER-ID
019500         PERFORM 2300-WRITE-DETAIL-LINE THRU 2300-EXIT
019600     END-IF.
019700     PERFORM 2100-READ-ORDER-MASTER THRU 2100-EXIT.
019800 2200-EXIT.
019900     EXIT.
020000*
020100 2300-WRITE-DETAIL-LINE.
020200     MOVE SPACES TO WS-DETAIL-LINE.
020300     MOVE ORD-ID TO WS-DTL-ORDID.
020400     MOVE ORD-USER-ID TO WS-DTL-USERID.
020500     MOVE ORD-PRODUCT-ID TO WS-DTL-PRODID.
020600     MOVE ORD-NUM TO WS-DTL-QTY.
020700     MOVE ORD-TOTAL-PRICE TO WS-DTL-AMOUNT.
020800     MOVE ORD-CREATE-TIME-R TO WS-DTL-STAMP.
020900     WRITE RPT-LINE FROM WS-DETAIL-LINE.
021000     ADD 1 TO WS-MATCH-COUNT.
021100 2300-EXIT.
021200     EXIT.
021300*
021400 3000-PRINT-TRAILER.
021500     IF WS-REQUEST-IS-INVALID
021600         MOVE SPACES TO WS-TRAILER-LINE-MSG
021700         MOVE 'REQUESTED USER ID INVALID - NO LOOKUP DONE'
021800             TO WS-TRL-MESSAGE
021900         WRITE RPT-LINE FROM WS-TRAILER-LINE-MSG
022000     ELSE
022100         MOVE SPACES TO WS-TRAILER-LINE
022200         MOVE 'TOTAL ORDER MASTER RECORDS SCANNED'
022300             TO WS-TRL-LABEL
022400         MOVE WS-SCAN-COUNT TO WS-TRL-COUNT-VALUE
022500         WRITE RPT-LINE FROM WS-TRAILER-LINE
022600         MOVE SPACES TO WS-TRAILER-LINE
022700         MOVE 'TOTAL ORDERS MATCHED FOR THIS USER'
022800             TO WS-TRL-LABEL
022900         MOVE WS-MATCH-COUNT TO WS-TRL-COUNT-VALUE
023000         WRITE RPT-LINE FROM WS-TRAILER-LINE
023100         IF WS-MATCH-COUNT = ZERO
023200             MOVE SPACES TO WS-TRAILER-LINE-MSG
023300             MOVE 'NO ORDERS ON FILE FOR THIS USER'
023400                 TO WS-TRL-MESSAGE
023500             WRITE RPT-LINE FROM WS-TRAILER-LINE-MSG
023600         END-IF
023700     END-IF.
023800 3000-EXIT.
023900     EXIT.
024000*
024100 800-PROGRAM-FAILED.
024200     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
024300     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB '
024400             'SUMMARY'.
024500     COMPUTE WS-NBR = WS-NBR / WS-NBR.
024600 800-EXIT.
024700     EXIT.
