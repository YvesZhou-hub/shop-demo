000100******************************************************************
000200*
000300* PRDLKFEC.
000400*
000500* MERIDIAN RETAIL SYSTEMS INC.
000600*
000700* PRODUCT LOOKUP BY ID.  READS ONE REQUESTED PRODUCT ID FROM
000800* THE REQUEST FILE AND SCANS THE PRODUCT MASTER SEQUENTIALLY
000900* FOR THE FIRST RECORD WHOSE PRD-ID MATCHES.  PRD-ID IS
001000* SYSTEM-ASSIGNED AND UNIQUE, SO THE SCAN STOPS THE INSTANT
001100* IT FINDS ONE - NO POINT READING THE REST OF THE FILE.
001200*
001300******************************************************************
001400*                    C H A N G E   L O G
001500******************************************************************
001600* 10/12/90  DWM   RQ4442   ORIGINAL PROGRAM.
001700* 11/02/91  RTO   RQ4863   STOP THE SCAN ON FIRST MATCH INSTEAD
001800*                          OF READING TO END OF FILE EVERY TIME.
001900* 01/18/99  JKC   RQ7710   Y2K - REVIEWED, NO DATE FIELDS ARE
002000*                          COMPARED OR WINDOWED IN THIS PROGRAM.
002100******************************************************************
002200*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    PRDLKFEC.
002500 AUTHOR.        D. WALLING.
002600 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
002700 DATE-WRITTEN.  10/12/1990.
002800 DATE-COMPILED.
002900 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH ONLY.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-370.
003400 OBJECT-COMPUTER.  IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT REQ-FILE ASSIGN TO PRDREQ
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-REQFILE-SW.
004300     SELECT PRD-MASTER-FILE ASSIGN TO PRDMSTR
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-MSTFILE-SW.
004600     SELECT RPT-FILE ASSIGN TO PRDRPT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-RPTFILE-SW.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  REQ-FILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD.
005600 01  REQ-RECORD.
005700     05  REQ-PRODUCT-ID-X            PIC X(09).
005800     05  FILLER                      PIC X(21).
005900 01  REQ-RECORD-N REDEFINES REQ-RECORD.
006000     05  REQ-PRODUCT-ID              PIC 9(09).
006100     05  FILLER                      PIC X(21).
006200*
006300 FD  PRD-MASTER-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY PRDRECFC.
006700*
006800 FD  RPT-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  RPT-LINE                       PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FILE-STATUS-SWITCHES.
007600     05  WS-REQFILE-SW               PIC X(02) VALUE '00'.
007700         88  WS-REQFILE-SUCCESS              VALUE '00'.
007800     05  WS-MSTFILE-SW               PIC X(02) VALUE '00'.
007900         88  WS-MSTFILE-SUCCESS              VALUE '00'.
008000         88  WS-MSTFILE-EOF                  VALUE '10'.
008100     05  WS-RPTFILE-SW               PIC X(02) VALUE '00'.
008200         88  WS-RPTFILE-SUCCESS              VALUE '00'.
008300*
008400 01  WS-MST-EOF-SW                   PIC X(01) VALUE 'N'.
008500     88  WS-MST-EOF-NO                       VALUE 'N'.
008600     88  WS-MST-EOF-YES                      VALUE 'Y'.
008700*
008800 01  WS-REQUEST-SW                   PIC X(01) VALUE 'N'.
008900     88  WS-REQUEST-IS-VALID                 VALUE 'Y'.
009000     88  WS-REQUEST-IS-INVALID               VALUE 'N'.
009100*
009200 01  WS-FOUND-SW                     PIC X(01) VALUE 'N'.
009300     88  WS-PRODUCT-FOUND                    VALUE 'Y'.
009400     88  WS-PRODUCT-NOT-FOUND                VALUE 'N'.
009500*
009600 77  WS-NBR                          PIC 9(01) COMP VALUE 0.
009700*
009800 01  WS-RESULT-LINE.
009900     05  WS-RSL-PRODID               PIC ZZZZZZZZ9.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100     05  WS-RSL-NAME                 PIC X(40).
010200     05  FILLER                      PIC X(02) VALUE SPACES.
010300     05  WS-RSL-PRICE                PIC ZZZZZZZZ9.99.
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  WS-RSL-STOCK                PIC ZZZZZZ9.
010600     05  FILLER                      PIC X(58).
010700 01  WS-RESULT-LINE-MSG REDEFINES WS-RESULT-LINE.
010800     05  WS-RSL-MESSAGE              PIC X(60).
010900     05  FILLER                      PIC X(72).
011000*
011100 PROCEDURE DIVISION.
011200*
011300 000-MAIN-PARA.
011400     PERFORM 010-OPEN-FILES THRU 010-EXIT.
011500     PERFORM 020-READ-REQUEST THRU 020-EXIT.
011600     PERFORM 1000-EDIT-REQUESTED-PRODUCT-ID THRU 1000-EXIT.
011700     IF WS-REQUEST-IS-VALID
011800         PERFORM 2000-SCAN-PRODUCT-MASTER THRU 2000-EXIT
011900     END-IF.
012000     PERFORM 3000-PRINT-RESULT THRU 3000-EXIT.
012100     DISPLAY 'PRDLKFEC - RUN COMPLETE'.
012200     STOP RUN.
012300*
012400 010-OPEN-FILES.
012500     OPEN INPUT REQ-FILE.
012600     IF NOT WS-REQFILE-SUCCESS
012700         DISPLAY 'PRDLKFEC - REQ-FILE OPEN ERROR '
012800                 WS-REQFILE-SW
012900         PERFORM 800-PROGRAM-FAILED
013000     END-IF.
013100     OPEN INPUT PRD-MASTER-FILE.
013200     IF NOT WS-MSTFILE-SUCCESS
013300         DISPLAY 'PRDLKFEC - PRD-MASTER-FILE OPEN ERROR '
013400                 WS-MSTFILE-SW
013500         PERFORM 800-PROGRAM-FAILED
013600     END-IF.
013700     OPEN OUTPUT RPT-FILE.
013800     IF NOT WS-RPTFILE-SUCCESS
013900         DISPLAY 'PRDLKFEC - RPT-FILE OPEN ERROR '
014000                 WS-RPTFILE-SW
014100         PERFORM 800-PROGRAM-FAILED
014200     END-IF.
014300 010-EXIT.
014400     EXIT.
014500*
014600 020-READ-REQUEST.
014700     MOVE SPACES TO REQ-RECORD.
014800     READ REQ-FILE
014900         AT END
015000             MOVE SPACES TO REQ-RECORD
015100     END-READ.
015200 020-EXIT.
015300     EXIT.
015400*
015500*    RULE - A MISSING OR NON-POSITIVE PRODUCT ID FAILS THE
015600*    LOOKUP OUTRIGHT - THE PRODUCT MASTER IS NEVER OPENED FOR
015700*    A SCAN WHEN THIS FAILS.
015800 1000-EDIT-REQUESTED-PRODUCT-ID.
015900     SET WS-REQUEST-IS-INVALID TO TRUE.
016000     IF REQ-PRODUCT-ID-X NOT = SPACES
016100         IF REQ-PRODUCT-ID > ZERO
016200             SET WS-REQUEST-IS-VALID TO TRUE
016300         END-IF
016400     END-IF.
016500 1000-EXIT.
016600     EXIT.
016700*
016800 2000-SCAN-PRODUCT-MASTER.
016900     SET WS-PRODUCT-NOT-FOUND TO TRUE.
017000     PERFORM 2100-READ-PRODUCT-MASTER THRU 2100-EXIT.
017100     PERFORM 2200-COMPARE-ONE-RECORD THRU 2200-EXIT
017200         UNTIL WS-MST-EOF-YES OR WS-PRODUCT-FOUND.
017300 2000-EXIT.
017400     EXIT.
017500*
017600 2100-READ-PRODUCT-MASTER.
017700     READ PRD-MASTER-FILE
017800         AT END
017900             MOVE 'Y' TO WS-MST-EOF-SW
018000     END-READ.
018100 2100-EXIT.
018200     EXIT.
018300*
018400 2200-COMPARE-ONE-RECORD.
018500     IF PRD-ID = REQ-PRODUCT-ID
018600         SET WS-PRODUCT-FOUND TO TRUE
018700     ELSE
018800         PERFORM 2100-READ-PRODUCT-MASTER THRU 2100-EXIT
018900     END-IF.
019000 2200-EXIT.
019100     EXIT.
019200*
019300 3000-PRINT-RESULT.
019400     IF WS-REQUEST-IS-INVALID
019500         MOVE SPACES TO WS-RESULT-LINE-MSG
019600         MOVE 'REQUESTED PRODUCT ID INVALID - NO LOOKUP DONE'
019700             TO WS-RSL-MESSAGE
019800         WRITE RPT-LINE FROM WS-RESULT-LINE-MSG
019900     ELSE
020000         IF WS-PRODUCT-FOUND
020100             MOVE SPACES TO WS-RESULT-LINE
020200             MOVE PRD-ID TO WS-RSL-PRODID
020300             MOVE PRD-NAME TO WS-RSL-NAME
020400             MOVE PRD-PRICE TO WS-RSL-PRICE
020500             MOVE PRD-STOCK TO WS-RSL-STOCK
020600             WRITE RPT-LINE FROM WS-RESULT-LINE
020700         ELSE
020800             MOVE SPACES TO WS-RESULT-LINE-MSG
020900             MOVE 'PRODUCT NOT FOUND FOR THE REQUESTED ID'
021000                 TO WS-RSL-MESSAGE
021100             WRITE RPT-LINE FROM WS-RESULT-LINE-MSG
021200         END-IF
021300     END-IF.
021400 3000-EXIT.
021500     EXIT.
021600*
021700 800-PROGRAM-FAILED.
021800     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
021900     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB '
022000             'SUMMARY'.
022100     COMPUTE WS-NBR = WS-NBR / WS-NBR.
022200 800-EXIT.
022300     EXIT.
