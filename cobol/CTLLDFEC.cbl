000100******************************************************************
000200*
000300 IDENTIFICATION DIVISION.
000400*
000500 PROGRAM-ID.    CTLLDFEC.
000600 AUTHOR.        D. WALLING.
000700 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
000800 DATE-WRITTEN.  04/09/1990.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED.
001100*
001200******************************************************************
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500* DATE      PGMR  REQUEST  DESCRIPTION
001600*----------------------------------------------------------------
001700* 04/09/90  DWM   RQ4407   ORIGINAL - LOADS THE NEXT-NUMBER
001800*                          CONTROL RECORD (ORDER-ID/PRODUCT-ID
001900*                          COUNTERS) USED BY ORDADFEC/PRDADFEC.
002000*                          REPLACES THE OLD CTLLOFEC INVOICE-
002100*                          NUMBER-ONLY LOAD.
002200* 11/02/91  RTO   RQ4863   ADDED DISPLAY OF STARTING COUNTER
002300*                          VALUES SO OPS CAN CONFIRM THE SEED
002400*                          BEFORE THE FIRST INTAKE RUN.
002500* 01/18/99  JKC   RQ7710   Y2K - CTL-LAST-UPDATE-DATE EXPANDED
002600*                          FROM YY TO CCYY IN CTLRECFC.
002700*----------------------------------------------------------------
002800*
002900*PROGRAM DESCRIPTION:
003000*LOADS THE ID-CONTROL FILE (CTLRECFC) FROM THE ONE-TIME SEED
003100*INPUT.  ORDADFEC AND PRDADFEC READ THIS FILE TO PICK UP THE
003200*NEXT ORD-ID/PRD-ID TO ASSIGN AND REWRITE IT BEFORE THEY STOP.
003300*THE FILE IS RELATIVE, NOT INDEXED - THIS SHOP'S BATCH LIBRARY
003400*HAS NO INDEXED SUPPORT SO A SINGLE RELATIVE RECORD STANDS IN
003500*FOR WHAT GETINFEC USED TO GET FROM AN INDEXED FILE UNDER CICS.
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CTL-INPUT ASSIGN TO CTLDATA
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-INFILE-SW.
005000*
005100     SELECT CTL-FILE ASSIGN TO CTLOUT
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-OUTFILE-SW.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  CTL-INPUT
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 47 CHARACTERS
006200     DATA RECORD IS CTL-INPUT-RECORD.
006300 01  CTL-INPUT-RECORD.
006400     05  CTL-IN-KEY                  PIC 9(01).
006500     05  CTL-IN-NEXT-ORDER-ID        PIC 9(09).
006600     05  CTL-IN-NEXT-PRODUCT-ID      PIC 9(09).
006700     05  CTL-IN-DATE                 PIC 9(08).
006800     05  FILLER                      PIC X(20).
006900*
007000*    OPS PUNCHES THE SEED DATE AS ONE 8-DIGIT FIELD - THIS IS
007100*    THE VIEW 100-LOAD-PARA DISPLAYS IT WITH.
007200 01  CTL-INPUT-RECORD-R REDEFINES CTL-INPUT-RECORD.
007300     05  FILLER                      PIC X(19).
007400     05  CTL-IN-DATE-R               PIC 9(08).
007500     05  FILLER                      PIC X(20).
007600*
007700 FD  CTL-FILE
007800     RECORD CONTAINS 47 CHARACTERS
007900     DATA RECORD IS CTL-CONTROL-RECORD.
008000*
008100     COPY CTLRECFC.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 77  WS-INFILE-SW                    PIC X(02)  VALUE SPACES.
008600     88  WS-INFILE-SUCCESS                  VALUE '00'.
008700     88  WS-INFILE-EOF                      VALUE '10'.
008800 77  WS-OUTFILE-SW                   PIC X(02)  VALUE SPACES.
008900     88  WS-OUTFILE-SUCCESS                 VALUE '00'.
009000     88  WS-OUTFILE-IOERROR                 VALUE '37'.
009100 77  WS-EOF-SW-IN                    PIC X(01)  VALUE 'N'.
009200     88  WS-EOF-IN-NO                       VALUE 'N'.
009300     88  WS-EOF-IN-YES                      VALUE 'Y'.
009400 77  WS-LOAD-COUNT                   PIC S9(05) COMP-3 VALUE 0.
009500 77  WS-NBR                          PIC 9      COMP   VALUE 0.
009600*
009700 01  WS-CM-REC                       PIC X(47).
009800*
009900*    KEY-ONLY VIEW - USED BY THE "RECORD WRITTEN" DISPLAY LINE.
010000 01  WS-CM-REC-R REDEFINES WS-CM-REC.
010100     05  WS-CM-REC-KEY               PIC X(01).
010200     05  FILLER                      PIC X(46).
010300*
010400 PROCEDURE DIVISION.
010500*
010600 000-MAIN-PARA.
010700*
010800     MOVE SPACES TO WS-INFILE-SW
010900                    WS-OUTFILE-SW
011000                    WS-CM-REC.
011100*
011200     OPEN INPUT CTL-INPUT.
011300     IF WS-INFILE-SUCCESS
011400         DISPLAY "CTL-INPUT OPEN SUCCESSFUL"
011500     ELSE
011600         DISPLAY "WS-INFILE-SW=" WS-INFILE-SW
011700         DISPLAY "CTL-INPUT OPEN ERROR"
011800         PERFORM 800-PROGRAM-FAILED
011900     END-IF.
012000*
012100     OPEN OUTPUT CTL-FILE.
012200     IF WS-OUTFILE-SUCCESS
012300         DISPLAY "CTL-FILE OPEN SUCCESSFUL"
012400     ELSE IF WS-OUTFILE-IOERROR
012500         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
012600         DISPLAY "CTL-FILE IOERROR - OPEN OUTPUT SHOULD BE "
012700                 "OPEN INPUT OR I-O OR EXTEND  "
012800         DISPLAY "- DATA MAY ALREADY HAVE BEEN LOADED PREVIOUSLY"
012900         DISPLAY "- DELETE AND INITIALIZE FILE TO RELOAD DATA"
013000         PERFORM 800-PROGRAM-FAILED
013100     ELSE
013200         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
013300         DISPLAY "CTL-FILE OPENING ERROR"
013400         PERFORM 800-PROGRAM-FAILED
013500     END-IF.
013600*
013700     READ CTL-INPUT
013800         AT END MOVE 'Y' TO WS-EOF-SW-IN.
013900*
014000     IF WS-EOF-IN-NO THEN
014100         DISPLAY "1ST READ CTL-INPUT-RECORD=" CTL-INPUT-RECORD
014200*
014300         PERFORM 100-LOAD-PARA
014400             UNTIL WS-EOF-IN-YES
014500     ELSE
014600         DISPLAY "NO DATA IN CTL-INPUT"
014700         PERFORM 800-PROGRAM-FAILED
014800     END-IF.
014900*
015000     PERFORM 900-COMPLETED-OK.
015100*
015200 100-LOAD-PARA.
015300*
015400     MOVE CTL-IN-KEY             TO CTL-RECORD-KEY.
015500     MOVE CTL-IN-NEXT-ORDER-ID   TO CTL-NEXT-ORDER-ID.
015600     MOVE CTL-IN-NEXT-PRODUCT-ID TO CTL-NEXT-PRODUCT-ID.
015700     MOVE CTL-IN-DATE-R          TO CTL-LAST-UPDATE-DATE-R.
015800*
015900     WRITE CTL-CONTROL-RECORD.
016000     ADD 1 TO WS-LOAD-COUNT.
016100     DISPLAY "WRITE TO CTL-FILE - NEXT ORDER ID="
016200         CTL-NEXT-ORDER-ID " NEXT PRODUCT ID="
016300         CTL-NEXT-PRODUCT-ID.
016400*
016500     READ CTL-INPUT
016600         AT END MOVE 'Y' TO WS-EOF-SW-IN.
016700*
016800     IF WS-EOF-IN-NO THEN
016900         DISPLAY "NTH READ CTL-INPUT-RECORD=" CTL-INPUT-RECORD
017000     ELSE
017100         DISPLAY "EOF CTL-INPUT"
017200     END-IF.
017300*
017400 800-PROGRAM-FAILED.
017500     DISPLAY "PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
017600     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
017700     COMPUTE WS-NBR = WS-NBR / WS-NBR.
017800*
017900 900-COMPLETED-OK.
018000     DISPLAY "CONTROL RECORDS LOADED=" WS-LOAD-COUNT.
018100     DISPLAY "PROGRAM COMPLETED OK".
018200     STOP RUN.
018300*
