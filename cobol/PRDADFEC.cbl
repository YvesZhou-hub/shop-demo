000100******************************************************************
000200*
000300* PRDADFEC.
000400*
000500* MERIDIAN RETAIL SYSTEMS INC.
000600*
000700* ADD-PRODUCT EDIT AND POST.  READS THE DAY'S PRODUCT
000800* MAINTENANCE TRANSACTIONS, EDITS EACH ONE, DEFAULTS THE STOCK
000900* QUANTITY TO ZERO WHEN IT IS LEFT OFF, ASSIGNS THE NEXT
001000* SEQUENTIAL PRODUCT NUMBER OUT OF THE ID-CONTROL FILE, POSTS
001100* THE ACCEPTED PRODUCTS TO THE PRODUCT MASTER, AND PRINTS THE
001200* PRODUCT MAINTENANCE REPORT WITH ITS ACCEPT/REJECT DETAIL
001300* LINES AND CONTROL TOTALS.
001400*
001500* REPLACES THE OLD PRDLOFEC PRODUCT-MASTER LOAD - SAME REASON
001600* AS ORDADFEC REPLACING CMFLOFEC, ONE TRANSACTION AT A TIME
001700* INSTEAD OF A ONE-TIME EXTRACT LOAD.
001800*
001900******************************************************************
002000*                    C H A N G E   L O G
002100******************************************************************
002200* 10/19/90  DWM   RQ4443   ORIGINAL PROGRAM.
002300* 11/02/91  RTO   RQ4863   ADDED REJECT-REASON TEXT ON THE
002400*                          DETAIL LINE INSTEAD OF JUST A CODE.
002500* 04/30/93  RTO   RQ5502   PRD-STOCK NOW DEFAULTS TO ZERO WHEN
002600*                          LEFT OFF THE TRANSACTION INSTEAD OF
002700*                          BEING REJECTED.  ALSO PICKED UP
002800*                          PRD-TXN-DESCRIPTION, LEFT OFF THE
002900*                          ORIGINAL TRANSACTION LAYOUT BY
003000*                          MISTAKE.
003100* 07/22/94  RTO   RQ5910   CORRECTED CONTROL FILE REWRITE - WAS
003200*                          BUMPING CTL-NEXT-PRODUCT-ID TWICE ON
003300*                          A RESTART AFTER AN ABEND.
003400* 01/18/99  JKC   RQ7710   Y2K - CHANGED THE DATE ACCEPT TO
003500*                          PULL A FOUR-DIGIT YEAR SO
003600*                          PRD-CREATE-CCYY NEVER ROLLS OVER.
003700******************************************************************
003800*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    PRDADFEC.
004100 AUTHOR.        D. WALLING.
004200 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
004300 DATE-WRITTEN.  10/19/1990.
004400 DATE-COMPILED.
004500 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH ONLY.
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PRD-TXN-INPUT ASSIGN TO PRDTXN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TXNFILE-SW.
005900     SELECT PRD-MASTER-FILE ASSIGN TO PRDMSTR
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-MSTFILE-SW.
006200     SELECT CTL-FILE ASSIGN TO CTLOUT
006300         ORGANIZATION IS RELATIVE
006400         ACCESS MODE IS DYNAMIC
006500         RELATIVE KEY IS WS-CTL-RELKEY
006600         FILE STATUS IS WS-CTLFILE-SW.
006700     SELECT RPT-FILE ASSIGN TO PRDRPT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-RPTFILE-SW.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  PRD-TXN-INPUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700     COPY PRDTXNFC.
007800*
007900 FD  PRD-MASTER-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200     COPY PRDRECFC.
008300*
008400 FD  CTL-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700     COPY CTLRECFC.
008800*
008900 FD  RPT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  RPT-LINE                       PIC X(132).
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  WS-FILE-STATUS-SWITCHES.
009700     05  WS-TXNFILE-SW               PIC X(02) VALUE '00'.
009800         88  WS-TXNFILE-SUCCESS              VALUE '00'.
009900         88  WS-TXNFILE-EOF                  VALUE '10'.
010000     05  WS-MSTFILE-SW               PIC X(02) VALUE '00'.
010100         88  WS-MSTFILE-SUCCESS              VALUE '00'.
010200     05  WS-CTLFILE-SW               PIC X(02) VALUE '00'.
010300         88  WS-CTLFILE-SUCCESS              VALUE '00'.
010400     05  WS-RPTFILE-SW               PIC X(02) VALUE '00'.
010500         88  WS-RPTFILE-SUCCESS              VALUE '00'.
010600*
010700 01  WS-TXN-EOF-SW                   PIC X(01) VALUE 'N'.
010800     88  WS-TXN-EOF-NO                       VALUE 'N'.
010900     88  WS-TXN-EOF-YES                      VALUE 'Y'.
011000*
011100 01  WS-VALIDATION-SW                PIC X(01) VALUE 'P'.
011200     88  VALIDATION-PASSED                   VALUE 'P'.
011300     88  VALIDATION-FAILED                   VALUE 'F'.
011400*
011500 77  WS-CTL-RELKEY                   PIC 9(04) COMP VALUE 1.
011600 77  WS-TXN-SEQ-NBR                  PIC 9(06) COMP-3 VALUE 0.
011700 77  WS-READ-COUNT                   PIC S9(07) COMP-3 VALUE 0.
011800 77  WS-ACCEPT-COUNT                 PIC S9(07) COMP-3 VALUE 0.
011900 77  WS-REJECT-COUNT                 PIC S9(07) COMP-3 VALUE 0.
012000 77  WS-NBR                          PIC 9(01) COMP VALUE 0.
012100*
012200     COPY RJMSGFEC.
012300*
012400 01  WS-REJECT-REASON                PIC X(20) VALUE SPACES.
012500*
012600*    TODAY'S DATE/TIME, BROKEN OUT FOR PRD-CREATE-TIME - SAME
012700*    PATTERN AS ORDADFEC.
012800 01  WS-CURRENT-DATE                 PIC 9(08).
012900 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013000     05  WS-CUR-CCYY                 PIC 9(04).
013100     05  WS-CUR-MM                   PIC 9(02).
013200     05  WS-CUR-DD                   PIC 9(02).
013300 01  WS-CURRENT-TIME                 PIC 9(08).
013400 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
013500     05  WS-CUR-HH                   PIC 9(02).
013600     05  WS-CUR-MN                   PIC 9(02).
013700     05  WS-CUR-SS                   PIC 9(02).
013800     05  FILLER                      PIC 9(02).
013900 01  WS-CURRENT-STAMP-14             PIC X(14).
014000 01  WS-CURRENT-STAMP-14-R REDEFINES WS-CURRENT-STAMP-14.
014100     05  WS-STAMP-CCYY               PIC 9(04).
014200     05  WS-STAMP-MM                 PIC 9(02).
014300     05  WS-STAMP-DD                 PIC 9(02).
014400     05  WS-STAMP-HH                 PIC 9(02).
014500     05  WS-STAMP-MN                 PIC 9(02).
014600     05  WS-STAMP-SS                 PIC 9(02).
014700*
014800 01  WS-DETAIL-LINE.
014900     05  WS-DTL-SEQ                  PIC ZZZZZ9.
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100     05  WS-DTL-STATUS               PIC X(06).
015200     05  FILLER                      PIC X(02) VALUE SPACES.
015300     05  WS-DTL-PRODID               PIC ZZZZZZZZ9.
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500     05  WS-DTL-REASON               PIC X(20).
015600     05  FILLER                      PIC X(85).
015700*
015800 01  WS-TRAILER-LINE.
015900     05  WS-TRL-LABEL                PIC X(30).
016000     05  WS-TRL-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
016100     05  FILLER                      PIC X(91).
016200*
016300 PROCEDURE DIVISION.
016400*
016500 000-MAIN-PARA.
016600     PERFORM 010-INITIALIZE-WORK-AREAS THRU 010-EXIT.
016700     PERFORM 020-OPEN-FILES THRU 020-EXIT.
016800     PERFORM 030-READ-CONTROL-RECORD THRU 030-EXIT.
016900     PERFORM 040-READ-PRD-TXN THRU 040-EXIT.
017000     PERFORM 1000-PROCESS-ONE-TXN THRU 1000-EXIT
017100         UNTIL WS-TXN-EOF-YES.
017200     PERFORM 900-PRINT-TRAILER THRU 900-EXIT.
017300     PERFORM 950-CLOSE-AND-STOP THRU 950-EXIT.
017400     STOP RUN.
017500*
017600 010-INITIALIZE-WORK-AREAS.
017700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
017800     ACCEPT WS-CURRENT-TIME FROM TIME.
017900     MOVE WS-CUR-CCYY TO WS-STAMP-CCYY.
018000     MOVE WS-CUR-MM   TO WS-STAMP-MM.
018100     MOVE WS-CUR-DD   TO WS-STAMP-DD.
018200     MOVE WS-CUR-HH   TO WS-STAMP-HH.
018300     MOVE WS-CUR-MN   TO WS-STAMP-MN.
018400     MOVE WS-CUR-SS   TO WS-STAMP-SS.
018500 010-EXIT.
018600     EXIT.
018700*
018800 020-OPEN-FILES.
018900     OPEN INPUT PRD-TXN-INPUT.
019000     IF NOT WS-TXNFILE-SUCCESS
019100         DISPLAY 'PRDADFEC - PRD-TXN-INPUT OPEN ERROR '
019200                 WS-TXNFILE-SW
019300         PERFORM 800-PROGRAM-FAILED
019400     END-IF.
019500     OPEN EXTEND PRD-MASTER-FILE.
019600     IF NOT WS-MSTFILE-SUCCESS
019700         DISPLAY 'PRDADFEC - PRD-MASTER-FILE OPEN ERROR '
019800                 WS-MSTFILE-SW
019900         PERFORM 800-PROGRAM-FAILED
020000     END-IF.
020100     OPEN I-O CTL-FILE.
020200     IF NOT WS-CTLFILE-SUCCESS
020300         DISPLAY 'PRDADFEC - CTL-FILE OPEN ERROR '
020400                 WS-CTLFILE-SW
020500         PERFORM 800-PROGRAM-FAILED
020600     END-IF.
020700     OPEN OUTPUT RPT-FILE.
020800     IF NOT WS-RPTFILE-SUCCESS
020900         DISPLAY 'PRDADFEC - RPT-FILE OPEN ERROR '
021000                 WS-RPTFILE-SW
021100         PERFORM 800-PROGRAM-FAILED
021200     END-IF.
021300 020-EXIT.
021400     EXIT.
021500*
021600*    CTL-FILE CARRIES BOTH COUNTERS ON ONE RECORD - THIS IS
021700*    THE SAME RECORD ORDADFEC READS AND REWRITES, JUST A
021800*    DIFFERENT FIELD OF IT.  RQ5910'S FIX APPLIES HERE TOO.
021900 030-READ-CONTROL-RECORD.
022000     MOVE 1 TO WS-CTL-RELKEY.
022100     READ CTL-FILE
022200         INVALID KEY
022300             DISPLAY 'PRDADFEC - CTL-FILE CONTROL RECORD '
022400                     'NOT FOUND'
022500             PERFORM 800-PROGRAM-FAILED
022600     END-READ.
022700 030-EXIT.
022800     EXIT.
022900*
023000 040-READ-PRD-TXN.
023100     READ PRD-TXN-INPUT
023200         AT END
023300             MOVE 'Y' TO WS-TXN-EOF-SW
023400     END-READ.
023500 040-EXIT.
023600     EXIT.
023700*
023800 1000-PROCESS-ONE-TXN.
023900     ADD 1 TO WS-READ-COUNT.
024000     ADD 1 TO WS-TXN-SEQ-NBR.
024100     MOVE SPACES TO WS-REJECT-REASON.
024200     PERFORM 1100-VALIDATE-PRODUCT-TXN THRU 1100-EXIT.
024300     IF VALIDATION-FAILED
024400         PERFORM 1400-WRITE-REJECT-LINE THRU 1400-EXIT
024500         PERFORM 040-READ-PRD-TXN THRU 040-EXIT
024600         GO TO 1000-EXIT
024700     END-IF.
024800     PERFORM 1200-DEFAULT-STOCK THRU 1200-EXIT.
024900     PERFORM 1250-ASSIGN-AND-WRITE-PRODUCT THRU 1250-EXIT.
025000     PERFORM 1300-WRITE-ACCEPT-LINE THRU 1300-EXIT.
025100     PERFORM 040-READ-PRD-TXN THRU 040-EXIT.
025200 1000-EXIT.
025300     EXIT.
025400*
025500*    PRODUCT VALIDATION - RULES 1 THROUGH 3, FIRST FAILURE
025600*    WINS.  RULE 4 (STOCK DEFAULTING) IS NOT AN EDIT - IT IS
025700*    HANDLED SEPARATELY BY 1200-DEFAULT-STOCK BELOW.
025800 1100-VALIDATE-PRODUCT-TXN.
025900     SET VALIDATION-PASSED TO TRUE.
026000     EVALUATE TRUE
026100         WHEN PRODUCT-TXN-RECORD = SPACES
026200             MOVE WS-RJ-RECORD-MISSING TO WS-REJECT-REASON
026300             SET VALIDATION-FAILED TO TRUE
026400         WHEN PRD-TXN-NAME = SPACES
026500             MOVE WS-RJ-PRODUCT-NAME-INVALID
026600                 TO WS-REJECT-REASON
026700             SET VALIDATION-FAILED TO TRUE
026800         WHEN PRD-TXN-PRICE-X = SPACES
026900              OR PRD-TXN-PRICE NOT > ZERO
027000             MOVE WS-RJ-PRODUCT-PRICE-INVALID
027100                 TO WS-REJECT-REASON
027200             SET VALIDATION-FAILED TO TRUE
027300     END-EVALUATE.
027400 1100-EXIT.
027500     EXIT.
027600*
027700*    RTO 04/30/93 - STOCK LEFT OFF THE TRANSACTION IS NOT A
027800*    REJECT, IT IS A ZERO.  THIS IS THE ONLY DEFAULTING RULE
027900*    IN THE WHOLE SYSTEM.
028000 1200-DEFAULT-STOCK.
028100     IF PRD-TXN-STOCK-X = SPACES
028200         MOVE ZERO TO PRD-TXN-STOCK
028300     END-IF.
028400 1200-EXIT.
028500     EXIT.
028600*
028700 1250-ASSIGN-AND-WRITE-PRODUCT.
028800     MOVE CTL-NEXT-PRODUCT-ID TO PRD-ID.
028900     ADD 1 TO CTL-NEXT-PRODUCT-ID.
029000     REWRITE CTL-CONTROL-RECORD
029100         INVALID KEY
029200             DISPLAY 'PRDADFEC - CTL-FILE REWRITE ERROR'
029300             PERFORM 800-PROGRAM-FAILED
029400     END-REWRITE.
029500     MOVE PRD-TXN-NAME TO PRD-NAME.
029600     MOVE PRD-TXN-PRICE TO PRD-PRICE.
029700     MOVE PRD-TXN-STOCK TO PRD-STOCK.
029800     MOVE PRD-TXN-DESCRIPTION TO PRD-DESCRIPTION.
029900     MOVE WS-CURRENT-STAMP-14 TO PRD-CREATE-TIME-T.
030000     WRITE PRODUCT-MASTER-RECORD.
030100     ADD 1 TO WS-ACCEPT-COUNT.
030200 1250-EXIT.
030300     EXIT.
030400*
030500 1300-WRITE-ACCEPT-LINE.
030600     MOVE SPACES TO WS-DETAIL-LINE.
030700     MOVE WS-TXN-SEQ-NBR TO WS-DTL-SEQ.
030800     MOVE 'ACCEPT' TO WS-DTL-STATUS.
030900     MOVE PRD-ID TO WS-DTL-PRODID.
031000     WRITE RPT-LINE FROM WS-DETAIL-LINE.
031100 1300-EXIT.
031200     EXIT.
031300*
031400 1400-WRITE-REJECT-LINE.
031500     MOVE SPACES TO WS-DETAIL-LINE.
031600     MOVE WS-TXN-SEQ-NBR TO WS-DTL-SEQ.
031700     MOVE 'REJECT' TO WS-DTL-STATUS.
031800     MOVE ZERO TO WS-DTL-PRODID.
031900     MOVE WS-REJECT-REASON TO WS-DTL-REASON.
032000     WRITE RPT-LINE FROM WS-DETAIL-LINE.
032100     ADD 1 TO WS-REJECT-COUNT.
032200 1400-EXIT.
032300     EXIT.
032400*
032500 900-PRINT-TRAILER.
032600     MOVE SPACES TO WS-TRAILER-LINE.
032700     MOVE 'TOTAL TRANSACTIONS READ' TO WS-TRL-LABEL.
032800     MOVE WS-READ-COUNT TO WS-TRL-COUNT-VALUE.
032900     WRITE RPT-LINE FROM WS-TRAILER-LINE.
033000     MOVE SPACES TO WS-TRAILER-LINE.
033100     MOVE 'TOTAL PRODUCTS ACCEPTED' TO WS-TRL-LABEL.
033200     MOVE WS-ACCEPT-COUNT TO WS-TRL-COUNT-VALUE.
033300     WRITE RPT-LINE FROM WS-TRAILER-LINE.
033400     MOVE SPACES TO WS-TRAILER-LINE.
033500     MOVE 'TOTAL PRODUCTS REJECTED' TO WS-TRL-LABEL.
033600     MOVE WS-REJECT-COUNT TO WS-TRL-COUNT-VALUE.
033700     WRITE RPT-LINE FROM WS-TRAILER-LINE.
033800 900-EXIT.
033900     EXIT.
034000*
034100 800-PROGRAM-FAILED.
034200     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
034300     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB '
034400             'SUMMARY'.
034500     COMPUTE WS-NBR = WS-NBR / WS-NBR.
034600 800-EXIT.
034700     EXIT.
034800*
034900*    NO EXPLICIT CLOSE - SAME HOUSE HABIT AS ORDADFEC.
035000 950-CLOSE-AND-STOP.
035100     DISPLAY 'PRDADFEC - RUN COMPLETE'.
035200 950-EXIT.
035300     EXIT.
