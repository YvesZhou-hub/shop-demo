000100******************************************************************
000200*
000300* ORDADFEC.
000400*
000500* MERIDIAN RETAIL SYSTEMS INC.
000600*
000700* ADD-ORDER EDIT AND POST.  READS THE DAY'S ORDER-INTAKE
000800* TRANSACTIONS, EDITS EACH ONE, ASSIGNS THE NEXT SEQUENTIAL
000900* ORDER NUMBER OUT OF THE ID-CONTROL FILE, POSTS THE ACCEPTED
001000* ORDERS TO THE ORDER MASTER, AND PRINTS THE ORDER INTAKE
001100* REPORT WITH ITS ACCEPT/REJECT DETAIL LINES AND CONTROL
001200* TOTALS.
001300*
001400* REPLACES THE OLD CMFLOFEC CUSTOMER-MASTER LOAD - THIS SHOP
001500* NO LONGER LOADS A MASTER FROM A ONE-TIME EXTRACT, IT POSTS
001600* ONE TRANSACTION AT A TIME AS ORDERS COME IN.
001700*
001800******************************************************************
001900*                    C H A N G E   L O G
002000******************************************************************
002100* 09/14/90  DWM   RQ4425   ORIGINAL - EDITS AND POSTS ORDER
002200*                          INTAKE TRANSACTIONS AGAINST THE
002300*                          ID-CONTROL FILE LOADED BY CTLLDFEC.
002400* 11/02/91  RTO   RQ4863   ADDED REJECT-REASON TEXT ON THE
002500*                          DETAIL LINE INSTEAD OF JUST A CODE -
002600*                          OPERATIONS COULDN'T READ THE CODES.
002700* 07/22/94  RTO   RQ5910   CORRECTED CONTROL FILE REWRITE - WAS
002800*                          BUMPING CTL-NEXT-ORDER-ID TWICE ON
002900*                          A RESTART AFTER AN ABEND.
003000* 02/03/97  RTO   RQ6488   ORDER TOTAL PRICE NOW SUMMED ON
003100*                          ACCEPTED ORDERS ONLY FOR THE TRAILER.
003200* 01/18/99  JKC   RQ7710   Y2K - CHANGED THE DATE ACCEPT TO
003300*                          PULL A FOUR-DIGIT YEAR SO
003400*                          ORD-CREATE-CCYY NEVER ROLLS OVER.
003500* 03/11/02  JKC   RQ8144   ADDED THE QUANTITY-INVALID AND
003600*                          TOTAL-PRICE-INVALID EDITS - THE
003700*                          ORIGINAL PROGRAM ONLY EDITED THE
003800*                          USER ID AND PRODUCT ID.
003900******************************************************************
004000*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    ORDADFEC.
004300 AUTHOR.        D. WALLING.
004400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS INC.
004500 DATE-WRITTEN.  09/14/1990.
004600 DATE-COMPILED.
004700 SECURITY.      COMPANY CONFIDENTIAL - PRODUCTION BATCH ONLY.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ORD-TXN-INPUT ASSIGN TO ORDTXN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TXNFILE-SW.
006100     SELECT ORD-MASTER-FILE ASSIGN TO ORDMSTR
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-MSTFILE-SW.
006400     SELECT CTL-FILE ASSIGN TO CTLOUT
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS WS-CTL-RELKEY
006800         FILE STATUS IS WS-CTLFILE-SW.
006900     SELECT RPT-FILE ASSIGN TO ORDRPT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-RPTFILE-SW.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  ORD-TXN-INPUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY ORDTXNFC.
008000*
008100 FD  ORD-MASTER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY ORDRECFC.
008500*
008600 FD  CTL-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900     COPY CTLRECFC.
009000*
009100 FD  RPT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400 01  RPT-LINE                       PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  WS-FILE-STATUS-SWITCHES.
009900     05  WS-TXNFILE-SW               PIC X(02) VALUE '00'.
010000         88  WS-TXNFILE-SUCCESS              VALUE '00'.
010100         88  WS-TXNFILE-EOF                  VALUE '10'.
010200     05  WS-MSTFILE-SW               PIC X(02) VALUE '00'.
010300         88  WS-MSTFILE-SUCCESS              VALUE '00'.
010400     05  WS-CTLFILE-SW               PIC X(02) VALUE '00'.
010500         88  WS-CTLFILE-SUCCESS              VALUE '00'.
010600     05  WS-RPTFILE-SW               PIC X(02) VALUE '00'.
010700         88  WS-RPTFILE-SUCCESS              VALUE '00'.
010800*
010900 01  WS-TXN-EOF-SW                   PIC X(01) VALUE 'N'.
011000     88  WS-TXN-EOF-NO                       VALUE 'N'.
011100     88  WS-TXN-EOF-YES                      VALUE 'Y'.
011200*
011300 01  WS-VALIDATION-SW                PIC X(01) VALUE 'P'.
011400     88  VALIDATION-PASSED                   VALUE 'P'.
011500     88  VALIDATION-FAILED                   VALUE 'F'.
011600*
011700 77  WS-CTL-RELKEY                   PIC 9(04) COMP VALUE 1.
011800 77  WS-TXN-SEQ-NBR                  PIC 9(06) COMP-3 VALUE 0.
011900 77  WS-READ-COUNT                   PIC S9(07) COMP-3 VALUE 0.
012000 77  WS-ACCEPT-COUNT                 PIC S9(07) COMP-3 VALUE 0.
012100 77  WS-REJECT-COUNT                 PIC S9(07) COMP-3 VALUE 0.
012200 77  WS-ACCEPT-TOTAL                 PIC S9(09)V9(02)
012300                                      COMP-3 VALUE 0.
012400 77  WS-NBR                          PIC 9(01) COMP VALUE 0.
012500*
012600     COPY RJMSGFEC.
012700*
012800 01  WS-REJECT-REASON                PIC X(20) VALUE SPACES.
012900*
013000*    TODAY'S DATE/TIME, BROKEN OUT FOR ORD-CREATE-TIME - SAME
013100*    TWO-ACCEPT PATTERN THE OLD CTLLOFEC USED FOR ITS STAMP.
013200 01  WS-CURRENT-DATE                 PIC 9(08).
013300 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013400     05  WS-CUR-CCYY                 PIC 9(04).
013500     05  WS-CUR-MM                   PIC 9(02).
013600     05  WS-CUR-DD                   PIC 9(02).
013700 01  WS-CURRENT-TIME                 PIC 9(08).
013800 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
013900     05  WS-CUR-HH                   PIC 9(02).
014000     05  WS-CUR-MN                   PIC 9(02).
014100     05  WS-CUR-SS                   PIC 9(02).
014200     05  FILLER                      PIC 9(02).
014300 01  WS-CURRENT-STAMP-14             PIC X(14).
014400 01  WS-CURRENT-STAMP-14-R REDEFINES WS-CURRENT-STAMP-14.
014500     05  WS-STAMP-CCYY               PIC 9(04).
014600     05  WS-STAMP-MM                 PIC 9(02).
014700     05  WS-STAMP-DD                 PIC 9(02).
014800     05  WS-STAMP-HH                 PIC 9(02).
014900     05  WS-STAMP-MN                 PIC 9(02).
015000     05  WS-STAMP-SS                 PIC 9(02).
015100*
015200 01  WS-DETAIL-LINE.
015300     05  WS-DTL-SEQ                  PIC ZZZZZ9.
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500     05  WS-DTL-STATUS               PIC X(06).
015600     05  FILLER                      PIC X(02) VALUE SPACES.
015700     05  WS-DTL-ORDID                PIC ZZZZZZZZ9.
015800     05  FILLER                      PIC X(02) VALUE SPACES.
015900     05  WS-DTL-REASON               PIC X(20).
016000     05  FILLER                      PIC X(85).
016100*
016200 01  WS-TRAILER-LINE.
016300     05  WS-TRL-LABEL                PIC X(30).
016400     05  WS-TRL-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
016500     05  FILLER                      PIC X(91).
016600 01  WS-TRAILER-LINE-AMT REDEFINES WS-TRAILER-LINE.
016700     05  FILLER                      PIC X(30).
016800     05  WS-TRL-AMOUNT-VALUE         PIC ZZZ,ZZZ,ZZ9.99.
016900     05  FILLER                      PIC X(88).
017000*
017100 PROCEDURE DIVISION.
017200*
017300 000-MAIN-PARA.
017400     PERFORM 010-INITIALIZE-WORK-AREAS THRU 010-EXIT.
017500     PERFORM 020-OPEN-FILES THRU 020-EXIT.
017600     PERFORM 030-READ-CONTROL-RECORD THRU 030-EXIT.
017700     PERFORM 040-READ-ORD-TXN THRU 040-EXIT.
017800     PERFORM 1000-PROCESS-ONE-TXN THRU 1000-EXIT
017900         UNTIL WS-TXN-EOF-YES.
018000     PERFORM 900-PRINT-TRAILER THRU 900-EXIT.
018100     PERFORM 950-CLOSE-AND-STOP THRU 950-EXIT.
018200     STOP RUN.
018300*
018400 010-INITIALIZE-WORK-AREAS.
018500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
018600     ACCEPT WS-CURRENT-TIME FROM TIME.
018700     MOVE WS-CUR-CCYY TO WS-STAMP-CCYY.
018800     MOVE WS-CUR-MM   TO WS-STAMP-MM.
018900     MOVE WS-CUR-DD   TO WS-STAMP-DD.
019000     MOVE WS-CUR-HH   TO WS-STAMP-HH.
019100     MOVE WS-CUR-MN   TO WS-STAMP-MN.
019200     MOVE WS-CUR-SS   TO WS-STAMP-SS.
019300 010-EXIT.
019400     EXIT.
019500*
019600 020-OPEN-FILES.
019700     OPEN INPUT ORD-TXN-INPUT.
019800     IF NOT WS-TXNFILE-SUCCESS
019900         DISPLAY 'ORDADFEC - ORD-TXN-INPUT OPEN ERROR '
020000                 WS-TXNFILE-SW
020100         PERFORM 800-PROGRAM-FAILED
020200     END-IF.
020300     OPEN EXTEND ORD-MASTER-FILE.
020400     IF NOT WS-MSTFILE-SUCCESS
020500         DISPLAY 'ORDADFEC - ORD-MASTER-FILE OPEN ERROR '
020600                 WS-MSTFILE-SW
020700         PERFORM 800-PROGRAM-FAILED
020800     END-IF.
020900     OPEN I-O CTL-FILE.
021000     IF NOT WS-CTLFILE-SUCCESS
021100         DISPLAY 'ORDADFEC - CTL-FILE OPEN ERROR '
021200                 WS-CTLFILE-SW
021300         PERFORM 800-PROGRAM-FAILED
021400     END-IF.
021500     OPEN OUTPUT RPT-FILE.
021600     IF NOT WS-RPTFILE-SUCCESS
021700         DISPLAY 'ORDADFEC - RPT-FILE OPEN ERROR '
021800                 WS-RPTFILE-SW
021900         PERFORM 800-PROGRAM-FAILED
022000     END-IF.
022100 020-EXIT.
022200     EXIT.
022300*
022400 030-READ-CONTROL-RECORD.
022500     MOVE 1 TO WS-CTL-RELKEY.
022600     READ CTL-FILE
022700         INVALID KEY
022800             DISPLAY 'ORDADFEC - CTL-FILE CONTROL RECORD '
022900                     'NOT FOUND'
023000             PERFORM 800-PROGRAM-FAILED
023100     END-READ.
023200 030-EXIT.
023300     EXIT.
023400*
023500 040-READ-ORD-TXN.
023600     READ ORD-TXN-INPUT
023700         AT END
023800             MOVE 'Y' TO WS-TXN-EOF-SW
023900     END-READ.
024000 040-EXIT.
024100     EXIT.
024200*
024300 1000-PROCESS-ONE-TXN.
024400     ADD 1 TO WS-READ-COUNT.
024500     ADD 1 TO WS-TXN-SEQ-NBR.
024600     MOVE SPACES TO WS-REJECT-REASON.
024700     PERFORM 1100-VALIDATE-ORDER-TXN THRU 1100-EXIT.
024800     IF VALIDATION-FAILED
024900         PERFORM 1400-WRITE-REJECT-LINE THRU 1400-EXIT
025000         PERFORM 040-READ-ORD-TXN THRU 040-EXIT
025100         GO TO 1000-EXIT
025200     END-IF.
025300     PERFORM 1200-ASSIGN-AND-WRITE-ORDER THRU 1200-EXIT.
025400     PERFORM 1300-WRITE-ACCEPT-LINE THRU 1300-EXIT.
025500     PERFORM 040-READ-ORD-TXN THRU 040-EXIT.
025600 1000-EXIT.
025700     EXIT.
025800*
025900*    ORDER VALIDATION - RULES 1 THROUGH 5, FIRST FAILURE WINS.
026000*    RULE 6 (NO ROUNDING OF THE TOTAL PRICE) NEEDS NO EDIT HERE
026100*    SINCE ORD-TXN-TOTAL-PRICE-X ARRIVES ALREADY AT TWO DECIMAL
026200*    PLACES.
026300 1100-VALIDATE-ORDER-TXN.
026400     SET VALIDATION-PASSED TO TRUE.
026500     EVALUATE TRUE
026600         WHEN ORDER-TXN-RECORD = SPACES
026700             MOVE WS-RJ-RECORD-MISSING TO WS-REJECT-REASON
026800             SET VALIDATION-FAILED TO TRUE
026900         WHEN ORD-TXN-USER-ID-X = SPACES
027000              OR ORD-TXN-USER-ID NOT > ZERO
027100             MOVE WS-RJ-USER-ID-INVALID TO WS-REJECT-REASON
027200             SET VALIDATION-FAILED TO TRUE
027300         WHEN ORD-TXN-PRODUCT-ID-X = SPACES
027400              OR ORD-TXN-PRODUCT-ID NOT > ZERO
027500             MOVE WS-RJ-PRODUCT-ID-INVALID TO WS-REJECT-REASON
027600             SET VALIDATION-FAILED TO TRUE
027700         WHEN ORD-TXN-NUM-X = SPACES
027800              OR ORD-TXN-NUM NOT > ZERO
027900             MOVE WS-RJ-QUANTITY-INVALID TO WS-REJECT-REASON
028000             SET VALIDATION-FAILED TO TRUE
028100         WHEN ORD-TXN-TOTAL-PRICE-X = SPACES
028200              OR ORD-TXN-TOTAL-PRICE NOT > ZERO
028300             MOVE WS-RJ-TOTAL-PRICE-INVALID TO WS-REJECT-REASON
028400             SET VALIDATION-FAILED TO TRUE
028500     END-EVALUATE.
028600 1100-EXIT.
028700     EXIT.
028800*
028900*    RTO 07/22/94 - CTL-NEXT-ORDER-ID IS BUMPED AND REWRITTEN
029000*    RIGHT HERE, ONE TRANSACTION AT A TIME, SO A RESTART NEVER
029100*    REPLAYS A NUMBER THAT HAS ALREADY GONE OUT ON A MASTER
029200*    RECORD.
029300 1200-ASSIGN-AND-WRITE-ORDER.
029400     MOVE CTL-NEXT-ORDER-ID TO ORD-ID.
029500     ADD 1 TO CTL-NEXT-ORDER-ID.
029600     REWRITE CTL-CONTROL-RECORD
029700         INVALID KEY
029800             DISPLAY 'ORDADFEC - CTL-FILE REWRITE ERROR'
029900             PERFORM 800-PROGRAM-FAILED
030000     END-REWRITE.
030100     MOVE ORD-TXN-USER-ID TO ORD-USER-ID.
030200     MOVE ORD-TXN-PRODUCT-ID TO ORD-PRODUCT-ID.
030300     MOVE ORD-TXN-NUM TO ORD-NUM.
030400     MOVE ORD-TXN-TOTAL-PRICE TO ORD-TOTAL-PRICE.
030500     MOVE WS-CURRENT-STAMP-14 TO ORD-CREATE-TIME-R.
030600     WRITE ORDER-MASTER-RECORD.
030700     ADD 1 TO WS-ACCEPT-COUNT.
030800     ADD ORD-TOTAL-PRICE TO WS-ACCEPT-TOTAL.
030900 1200-EXIT.
031000     EXIT.
031100*
031200 1300-WRITE-ACCEPT-LINE.
031300     MOVE SPACES TO WS-DETAIL-LINE.
031400     MOVE WS-TXN-SEQ-NBR TO WS-DTL-SEQ.
031500     MOVE 'ACCEPT' TO WS-DTL-STATUS.
031600     MOVE ORD-ID TO WS-DTL-ORDID.
031700     WRITE RPT-LINE FROM WS-DETAIL-LINE.
031800 1300-EXIT.
031900     EXIT.
032000*
032100 1400-WRITE-REJECT-LINE.
032200     MOVE SPACES TO WS-DETAIL-LINE.
032300     MOVE WS-TXN-SEQ-NBR TO WS-DTL-SEQ.
032400     MOVE 'REJECT' TO WS-DTL-STATUS.
032500     MOVE ZERO TO WS-DTL-ORDID.
032600     MOVE WS-REJECT-REASON TO WS-DTL-REASON.
032700     WRITE RPT-LINE FROM WS-DETAIL-LINE.
032800     ADD 1 TO WS-REJECT-COUNT.
032900 1400-EXIT.
033000     EXIT.
033100*
033200*    RTO 02/03/97 - THE ORDER INTAKE REPORT TRAILER, SAME
033300*    CONTROL-TOTAL SHAPE THE OLD INSUMFEC PRINTED FOR ITS
033400*    INVOICE BROWSE.
033500 900-PRINT-TRAILER.
033600     MOVE SPACES TO WS-TRAILER-LINE.
033700     MOVE 'TOTAL TRANSACTIONS READ' TO WS-TRL-LABEL.
033800     MOVE WS-READ-COUNT TO WS-TRL-COUNT-VALUE.
033900     WRITE RPT-LINE FROM WS-TRAILER-LINE.
034000     MOVE SPACES TO WS-TRAILER-LINE.
034100     MOVE 'TOTAL ORDERS ACCEPTED' TO WS-TRL-LABEL.
034200     MOVE WS-ACCEPT-COUNT TO WS-TRL-COUNT-VALUE.
034300     WRITE RPT-LINE FROM WS-TRAILER-LINE.
034400     MOVE SPACES TO WS-TRAILER-LINE.
034500     MOVE 'TOTAL ORDERS REJECTED' TO WS-TRL-LABEL.
034600     MOVE WS-REJECT-COUNT TO WS-TRL-COUNT-VALUE.
034700     WRITE RPT-LINE FROM WS-TRAILER-LINE.
034800     MOVE SPACES TO WS-TRAILER-LINE.
034900     MOVE 'TOTAL ACCEPTED ORDER AMOUNT' TO WS-TRL-LABEL.
035000     MOVE WS-ACCEPT-TOTAL TO WS-TRL-AMOUNT-VALUE.
035100     WRITE RPT-LINE FROM WS-TRAILER-LINE.
035200 900-EXIT.
035300     EXIT.
035400*
035500 800-PROGRAM-FAILED.
035600     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
035700     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB '
035800             'SUMMARY'.
035900     COMPUTE WS-NBR = WS-NBR / WS-NBR.
036000 800-EXIT.
036100     EXIT.
036200*
036300*    NO EXPLICIT CLOSE - SAME AS THE OLD LOAD PROGRAMS, THE
036400*    STEP TERMINATES AND THE OPERATING SYSTEM CLOSES THE DCBS.
036500 950-CLOSE-AND-STOP.
036600     DISPLAY 'ORDADFEC - RUN COMPLETE'.
036700 950-EXIT.
036800     EXIT.
